000100*----------------------------------------------------------------*
000200*    DFPB20Q  -  POINT-OF-SALE PROMOTION CALCULATION BATCH
000300*----------------------------------------------------------------*
000400*OBJET*************************************************************
000500*OBJET*** PRICES THE DAILY CART FILE, APPLIES MEMBER AND
000600*OBJET*** PROMOTION-ACTIVITY DISCOUNTS, PRINTS THE SALES RECEIPT
000700*OBJET*************************************************************
000800*========================*
000900 IDENTIFICATION DIVISION.
001000*========================*
001100 PROGRAM-ID.    DFPB20Q.
001200 AUTHOR.        R SOTO.
001300 INSTALLATION.  DUTY FREE RETAIL SYSTEMS - BATCH PRICING.
001400 DATE-WRITTEN.  02/03/1988.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED.
001700*----------------------------------------------------------------*
001800*    C H A N G E   L O G
001900*----------------------------------------------------------------*
002000*    88-03-02  RSOTO   ORIGINAL PROGRAM - STOREWIDE MANUAL
002100*                      DISCOUNT AND MEMBER PRICING ONLY, NO
002200*                      PROMOTION ACTIVITIES YET
002300*    88-06-14  RSOTO   ADDED ITEM MASTER LOOKUP (PREVIOUSLY A
002400*                      FLAT PRICE PASSED ON THE CART RECORD)
002500*    91-02-19  RSOTO   ADDED ACTIVITIES FILE - FIRST CUT SUPPORTS
002600*                      STOREWIDE "MEET AMOUNT" PROMOTIONS ONLY
002700*    94-07-03  RSOTO   TKT 071446 - CATEGORY-LEVEL ACTIVITIES
002800*                      (ITEM-DISCOUNT-GROUP), PREVIOUSLY STOREWIDE
002900*                      ONLY.  AWARD NOW SPLIT ACROSS ELIGIBLE LINES
003000*    97-04-14  RSOTO   TKT 082210 - CART FILE MAY NOW CARRY MORE
003100*                      THAN ONE LINE PER TRANSACTION (TRN-ID
003200*                      CONTROL BREAK), WAS ONE CART PER RUN
003300*    99-02-11  RSOTO   TKT 091005 - YEAR 2000 - WIDENED TRN-DATE,
003400*                      ACT-START-DATE AND ACT-END-DATE FROM
003500*                      9(06) YYMMDD TO 9(08) CCYYMMDD.  RUN DATE
003600*                      STAMP SWITCHED FROM ACCEPT FROM DATE TO
003700*                      ACCEPT FROM DATE YYYYMMDD FOR THE SAME
003800*                      REASON
003900*    03-11-20  JPENA   TKT 104483 - RECEIPT NOW PRINTS CATEGORY
004000*                      NAME INSTEAD OF CATEGORY CODE
004100*    08-05-27  LVEGA   TKT 118820 - "ALL" STOREWIDE CHECK NO
004200*                      LONGER REQUIRES UNSTRING, SEE DFPFDACT
004300*                      ALL-CHECK REDEFINES
004400*    11-10-06  JPENA   TKT 129901 - DISCOUNT-DETAIL AND APPLIED-
004500*                      ACTIVITIES SECTIONS ADDED TO THE RECEIPT
004600*                      FOR THE STORE AUDIT TEAM
004700*    26-08-09  MTORRES TKT 157732 - REWORKED THE AWARD SPLIT SO
004800*                      THE LAST ELIGIBLE LINE ABSORBS THE ROUNDING
004900*                      REMAINDER INSTEAD OF THE FIRST, AND ADDED
005000*                      THE END-OF-RUN BATCH AUDIT TOTAL LINE
005100*    26-08-10  MTORRES TKT 158041 - RECEIPT TOTALS WERE NOT BEING
005200*                      RE-CALCULATED AFTER THE PROMOTION ENGINE RAN -
005300*                      PROMOTION DISCOUNT LINE AND GRAND TOTAL BOTH
005400*                      CAME OUT STALE.  ADDED A SECOND CALL TO
005500*                      2200-CALCULAR-TOTALES AFTER 2400-APLICAR-
005600*                      PROMOCIONES.  ALSO WIRED UP THE TRN-DATE-YMD
005700*                      REDEFINES THAT JPENA ADDED BUT NEVER HOOKED IN
005800*----------------------------------------------------------------*
005900*=====================*
006000 ENVIRONMENT DIVISION.
006100*=====================*
006200*======================*
006300 CONFIGURATION SECTION.
006400*======================*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*=====================*
006800 INPUT-OUTPUT SECTION.
006900*=====================*
007000 FILE-CONTROL.
007100*    INPUT: ITEM MASTER, ACTIVITY MASTER, CART/TRANSACTION FILE.
007200*    OUTPUT: SALES RECEIPT REPORT.  LOGICAL NAMES RESOLVED BY JCL
007300     SELECT ITEMS ASSIGN TO ITEMS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-ITEMS.
007600     SELECT ACTIVITIES ASSIGN TO ACTIVITIES
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-ACTIVITIES.
007900     SELECT TRANS ASSIGN TO TRANS
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-TRANS.
008200     SELECT REPORT ASSIGN TO REPORT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-REPORT.
008500*----------------------------------------------------------------*
008600*==============*
008700 DATA DIVISION.
008800*==============*
008900*=============*
009000 FILE SECTION.
009100*=============*
009200 FD  ITEMS
009300*    LABEL RECORDS ARE OMITTED
009400     .
009500*    ITEM MASTER - SORTED BY ITEM CODE, LOADED WHOLE INTO MEMORY
009600*    ONCE AT START-UP, SEE 1020-CARGAR-TABLA-ITEMS
009700 01  REG-ITEMS.
009800     COPY DFPFDITM.
009900*----------------------------------------------------------------*
010000 FD  ACTIVITIES
010100*    LABEL RECORDS ARE OMITTED
010200     .
010300*    PROMOTION ACTIVITY MASTER - LOADED WHOLE INTO MEMORY AT
010400*    START-UP, SEE 1030-CARGAR-TABLA-ACTIVIDADES
010500 01  REG-ACTIVIDADES.
010600     COPY DFPFDACT.
010700*----------------------------------------------------------------*
010800 FD  TRANS
010900*    LABEL RECORDS ARE OMITTED
011000     .
011100*    CART/TRANSACTION FILE - READ SEQUENTIALLY, ONE RECORD PER
011200*    CART LINE, GROUPED INTO RECEIPTS ON THE TRN-ID CONTROL BREAK
011300 01  REG-TRANS.
011400     COPY DFPFDTRN.
011500*----------------------------------------------------------------*
011600 FD  REPORT
011700*    LABEL RECORDS ARE OMITTED
011800     .
011900 01  REG-REPORTE                 PIC X(132).
012000*----------------------------------------------------------------*
012100*========================*
012200 WORKING-STORAGE SECTION.
012300*========================*
012400 01  WSF-STATUS.
012500*    FILE STATUS BYTES - CHECKED AFTER EVERY OPEN/READ/CLOSE,
012600*    DRIVE THE 9000-ERROR-PGM ABEND PATH ON ANYTHING UNEXPECTED
012700     05  FS-ITEMS                PIC X(02)  VALUE '00'.
012800     05  FS-ACTIVITIES           PIC X(02)  VALUE '00'.
012900     05  FS-TRANS                PIC X(02)  VALUE '00'.
013000     05  FS-REPORT                PIC X(02) VALUE '00'.
013100
013200 01  WSC-CONSTANTES.
013300*    FILE-STATUS/RETURN-CODE CONSTANTS ONLY - THE PROMOTION-ENGINE
013400*    CONSTANTS (LIQUOR CATEGORY, MEMBER RATE, STOREWIDE TOKEN) USED
013500*    TO SIT HERE TOO BUT ARE STANDALONE 77-LEVELS BELOW, SHOP HABIT
013600*    FOR A LONE SCALAR THAT ISN'T PART OF A RELATED GROUP
013700     05  WSC-00                  PIC 9(02)  VALUE 00.
013800     05  WSC-10                  PIC 9(02)  VALUE 10.
013900     05  WSC-16                  PIC 9(02)  VALUE 16.
014000
014100*    94-07-03  RSOTO   LIQUOR CATEGORY CODE - DRIVES THE MEMBER
014200*                      DISCOUNT IN 2310-DESC-SOCIO-LINEA
014300 77  WSC-CAT-LICOR                PIC X(02) VALUE '09'.
014400*    94-07-03  RSOTO   MEMBER NET-PRICE FACTOR (1 MINUS THE MEMBER
014500*                      RATE) - 95 CENTS ON THE DOLLAR, I.E. 5% OFF
014600 77  WSC-TASA-SOCIO               PIC 9V999 VALUE 0.950.
014700*    94-07-03  RSOTO   STOREWIDE DISCOUNT-GROUP TOKEN - SEE
014800*                      2422-CATEGORIA-COINCIDE
014900 77  WSC-TODOS                    PIC X(03) VALUE 'ALL'.
015000
015100 01  WSA-ACUMULADORES.
015200*    RUN-LEVEL COUNTERS, TABLE SUBSCRIPTS AND TABLE-SIZE COUNTS -
015300*    ALL COMP, THE SHOP NEVER DISPLAYS A SUBSCRIPT
015400     05  WSA-CONT-ITEMS-LEI       PIC 9(07) COMP VALUE ZEROS.
015500     05  WSA-CONT-ACT-LEI         PIC 9(07) COMP VALUE ZEROS.
015600     05  WSA-CONT-TRN-LEI         PIC 9(07) COMP VALUE ZEROS.
015700     05  WSA-CONT-RECIBOS         PIC 9(07) COMP VALUE ZEROS.
015800     05  WSA-CONT-ITEMS-TBL       PIC 9(05) COMP VALUE ZEROS.
015900     05  WSA-CONT-ACT-TBL         PIC 9(05) COMP VALUE ZEROS.
016000     05  WSA-CONT-LINEAS          PIC 9(03) COMP VALUE ZEROS.
016100     05  WSA-CONT-LOG             PIC 9(03) COMP VALUE ZEROS.
016200     05  WSA-CONT-ELEGIBLES       PIC 9(03) COMP VALUE ZEROS.
016300     05  WSA-CONT-PROCESADOS      PIC 9(03) COMP VALUE ZEROS.
016400     05  WSA-IX-ITM               PIC 9(05) COMP VALUE ZEROS.
016500     05  WSA-IX-ACT               PIC 9(05) COMP VALUE ZEROS.
016600     05  WSA-IX-LIN               PIC 9(03) COMP VALUE ZEROS.
016700     05  WSA-IX-LOG               PIC 9(03) COMP VALUE ZEROS.
016800
016900 01  WSS-SWITCH.
017000*    END-OF-FILE AND SEARCH-RESULT SWITCHES, EACH WITH A 88-LEVEL
017100*    CONDITION NAME TESTED INSTEAD OF THE RAW BYTE
017200     05  WS-FIN-ITEMS             PIC 9(01) VALUE 0.
017300         88  FIN-ITEMS-OK               VALUE 1.
017400     05  WS-FIN-ACT               PIC 9(01) VALUE 0.
017500         88  FIN-ACT-OK                  VALUE 1.
017600     05  WS-FIN-TRN               PIC 9(01) VALUE 0.
017700         88  FIN-TRN-OK                  VALUE 1.
017800     05  WS-ITEM-ENCONTRADO       PIC X(01) VALUE 'N'.
017900         88  ITEM-SI-ENCONTRADO          VALUE 'S'.
018000     05  WS-ACTIVIDAD-VIGENTE     PIC X(01) VALUE 'N'.
018100         88  ACTIVIDAD-SI-VIGENTE        VALUE 'S'.
018200     05  WS-GRUPO-COINCIDE        PIC X(01) VALUE 'N'.
018300         88  GRUPO-SI-COINCIDE           VALUE 'S'.
018400
018500 01  WSV-VARIABLES.
018600*    WSV-RUTINA/WSV-ACCION/WSV-FSTATUS ARE THE 9000-ERROR-PGM
018700*    PARAMETER FIELDS, SET BY THE CALLER JUST BEFORE THE PERFORM.
018800*    THE REST ARE RECEIPT-SCOPED CONTROL-BREAK/CATEGORY-MATCH WORK
018900*    FIELDS, RESET AT THE START OF EACH NEW RECEIPT
019000     05  WSV-RUTINA               PIC X(18) VALUE SPACES.
019100     05  WSV-ACCION               PIC X(18) VALUE SPACES.
019200     05  WSV-FSTATUS              PIC X(02) VALUE SPACES.
019300     05  WSV-TXN-ID-ANT           PIC X(06) VALUE SPACES.
019400     05  WSV-TXN-FECHA            PIC 9(08) VALUE ZEROS.
019500*    BROKEN OUT SOLELY FOR THE RECEIPT-HEADER DATE PRINT
019600     05  WSV-TXN-FECHA-FMT.
019700         10  WSV-TXN-ANO          PIC 9(04).
019800         10  FILLER               PIC X(01) VALUE '-'.
019900         10  WSV-TXN-MES          PIC 9(02).
020000         10  FILLER               PIC X(01) VALUE '-'.
020100         10  WSV-TXN-DIA          PIC 9(02).
020200     05  WSV-TXN-SOCIO            PIC X(01) VALUE 'N'.
020300         88  WSV-ES-SOCIO               VALUE 'Y'.
020400     05  WSV-GRUPO-MAYUS          PIC X(20) VALUE SPACES.
020500     05  WSV-GRUPO-PTR            PIC 9(02) COMP VALUE ZEROS.
020600     05  WSV-CAT-MAYUS            PIC X(02) VALUE SPACES.
020700     05  WSV-GRUPO-TOKEN          PIC X(02) VALUE SPACES.
020800
020900 01  WSP-VARIABLES-PROMO.
021000*    SCRATCH FIELDS FOR THE 2400-APLICAR-PROMOCIONES ENGINE AND
021100*    THE MEMBER-DISCOUNT MATH IN 2310-DESC-SOCIO-LINEA - NONE OF
021200*    THESE CARRY A VALUE ACROSS RECEIPTS
021300     05  WSP-TOTAL-ELEGIBLE       PIC S9(11)V99.
021400     05  WSP-DISTRIBUIDO          PIC S9(09)V99.
021500     05  WSP-DESC-LINEA           PIC S9(09)V99.
021600     05  WSP-RATIO                PIC 9V999999.
021700     05  WSP-BASE                 PIC S9(09)V99.
021800     05  WSP-MONTO                PIC S9(09)V99.
021900     05  WSP-ENTERO               PIC S9(09).
022000
022100 01  WSR-RECIBO-TOTALES.
022200*    ONE RECEIPT'S RUNNING TOTALS, REBUILT BY 2200-CALCULAR-
022300*    TOTALES EVERY TIME A LINE-LEVEL AMOUNT CHANGES
022400     05  WSR-TOT-ORIGINAL-AMT     PIC S9(11)V99.
022500     05  WSR-TOT-MEMBER-AMT       PIC S9(11)V99.
022600     05  WSR-TOT-PROMO-DISC       PIC S9(11)V99.
022700     05  WSR-TOT-DISCOUNT-AMT     PIC S9(11)V99.
022800     05  WSR-TOT-FINAL-AMT        PIC S9(11)V99.
022900
023000*    26-08-09  MTORRES TKT 157732 - BATCH-WIDE AUDIT TOTAL, ACROSS
023100*                      EVERY RECEIPT PRINTED THIS RUN - STANDALONE
023200*                      77-LEVEL, NOT PART OF ANY RELATED GROUP
023300 77  WSN-TOT-FINAL-CORRIDA        PIC S9(11)V99 VALUE ZEROS.
023400
023500*----------------------------------------------------------------*
023600*    IN-MEMORY ITEM MASTER TABLE - LOADED ONCE AT 1020, SEARCHED
023700*    SERIALLY BY 2110-BUSCAR-ITEM FOR EVERY CART LINE
023800*----------------------------------------------------------------*
023900 01  WSI-TABLA-ITEMS.
024000     05  WSI-ITEM OCCURS 500 TIMES.
024100         COPY DFPFDLIN REPLACING ==PFX== BY ==TBI==.
024200         02  TBI-UNIT-PRICE       PIC 9(07)V99.
024300
024400*----------------------------------------------------------------*
024500*    IN-MEMORY ACTIVITY TABLE - LOADED ONCE AT 1030, WALKED IN
024600*    FILE ORDER FOR EVERY RECEIPT BY 2400-APLICAR-PROMOCIONES
024700*----------------------------------------------------------------*
024800 01  WSH-TABLA-ACTIVIDADES.
024900     05  WSH-ACTIVIDAD OCCURS 200 TIMES.
025000         COPY DFPFDACT REPLACING ==ACT== BY ==TBA==.
025100
025200*----------------------------------------------------------------*
025300*    SALE LINE TABLE - ONE ENTRY PER CART LINE OF THE RECEIPT
025400*    CURRENTLY BEING PRICED.  CLEARED AT 2101 FOR EACH RECEIPT
025500*----------------------------------------------------------------*
025600 01  WSL-TABLA-LINEAS.
025700     05  WSL-LINEA OCCURS 200 TIMES.
025800         COPY DFPFDLIN REPLACING ==PFX== BY ==LIN==.
025900         02  LIN-QUANTITY         PIC 9(04).
026000         02  LIN-UNIT-PRICE       PIC 9(07)V99.
026100         02  LIN-ORIGINAL-AMT     PIC S9(09)V99.
026200         02  LIN-MANUAL-DISC      PIC S9(09)V99.
026300         02  LIN-MEMBER-DISC      PIC S9(09)V99.
026400         02  LIN-PROMO-DISC       PIC S9(09)V99.
026500         02  LIN-TOTAL-DISC       PIC S9(09)V99.
026600         02  LIN-FINAL-AMT        PIC S9(09)V99.
026700*        LIN-ELIGIBLE IS WORK-ONLY - SET PER ACTIVITY BY 2421,
026800*        NOT PART OF THE PRINTED LINE
026900         02  LIN-ELIGIBLE         PIC X(01).
027000             88  LIN-ES-ELEGIBLE        VALUE 'S'.
027100
027200*----------------------------------------------------------------*
027300*    ACTIVITY DISCOUNT LOG - ONE ENTRY PER ACTIVITY APPLIED TO
027400*    THE RECEIPT CURRENTLY BEING PRICED
027500*----------------------------------------------------------------*
027600 01  WSG-TABLA-LOG.
027700     05  WSG-LOG OCCURS 200 TIMES.
027800         02  LOG-NOMBRE           PIC X(30).
027900         02  LOG-DESCUENTO        PIC S9(09)V99.
028000
028100     COPY DFPWTIME.
028200
028300*----------------------------------------------------------------*
028400*    RECEIPT PRINT LINES - ONE GROUP PER LINE TYPE, MOVED TO
028500*    REG-REPORTE AND WRITTEN BY THE 26NN PARAGRAPHS BELOW
028600*----------------------------------------------------------------*
028700*    PRINT-LINE LAYOUTS FOR THE 132-BYTE RECEIPT REPORT - ONE
028800*    01-GROUP PER DISTINCT RECEIPT LINE, MOVED TO REG-REPORTE AND
028900*    WRITTEN BY THE 2610/2660 PRINT RANGE AND THE 2670 SERIES
029000*    HELPERS.  EACH GROUP PADS TO 132 BYTES WITH A TRAILING FILLER
029100*----------------------------------------------------------------*
029200 01  WS-SEP-IGUAL.
029300*    HEAVY RULE - PRINTED ABOVE/BELOW THE RECEIPT TITLE
029400     05  FILLER                   PIC X(132) VALUE ALL '='.
029500
029600 01  WS-SEP-GUION.
029700*    LIGHT RULE - PRINTED BETWEEN RECEIPT SECTIONS
029800     05  FILLER                   PIC X(132) VALUE ALL '-'.
029900
030000 01  WS-ENC-TITULO.
030100*    CENTERED RECEIPT TITLE LINE
030200     05  FILLER                   PIC X(59) VALUE SPACES.
030300     05  WENC-TITULO              PIC X(13) VALUE 'SALES RECEIPT'.
030400     05  FILLER                   PIC X(60) VALUE SPACES.
030500
030600 01  WS-ENC-FECHA.
030700*    TRANSACTION-DATE LINE - WENC-FECHA IS MOVED FROM THE
030800*    TRN-YYYY/MM/DD BREAKOUT BY 2610-ENCABEZADO BELOW
030900     05  FILLER                   PIC X(19)
031000             VALUE 'TRANSACTION DATE: '.
031100     05  WENC-FECHA                PIC X(10).
031200     05  FILLER                   PIC X(103) VALUE SPACES.
031300
031400 01  WS-ENC-UBICACION.
031500*    FIXED STORE-LOCATION LINE - SAME TEXT EVERY RUN
031600     05  WENC-UBIC-TXT            PIC X(45)
031700             VALUE 'LOCATION: DUTY FREE RETAIL - MAIN TERMINAL'.
031800     05  FILLER                   PIC X(87) VALUE SPACES.
031900
032000 01  WS-ENC-SOCIO.
032100*    MEMBER-STATUS LINE - BLANK WHEN THE CART IS NOT A MEMBER SALE
032200     05  WENC-SOCIO-TXT           PIC X(20).
032300     05  FILLER                   PIC X(112) VALUE SPACES.
032400
032500 01  WS-ENC-COLUMNAS.
032600*    DETAIL-SECTION COLUMN HEADINGS
032700     05  WCOL-ITEM-CODE           PIC X(10) VALUE 'ITEM-CODE'.
032800     05  FILLER                   PIC X(02) VALUE SPACES.
032900     05  WCOL-ITEM-NAME           PIC X(30) VALUE 'ITEM-NAME'.
033000     05  FILLER                   PIC X(02) VALUE SPACES.
033100     05  WCOL-CATEGORY            PIC X(10) VALUE 'CATEGORY'.
033200     05  FILLER                   PIC X(02) VALUE SPACES.
033300     05  WCOL-QTY                 PIC X(08) VALUE '     QTY'.
033400     05  FILLER                   PIC X(02) VALUE SPACES.
033500     05  WCOL-ORIGINAL            PIC X(12) VALUE '    ORIGINAL'.
033600     05  FILLER                   PIC X(02) VALUE SPACES.
033700     05  WCOL-MEMBER              PIC X(12) VALUE 'MEMBER-PRICE'.
033800     05  FILLER                   PIC X(02) VALUE SPACES.
033900     05  WCOL-FINAL                PIC X(12) VALUE '       FINAL'.
034000     05  FILLER                   PIC X(26) VALUE SPACES.
034100
034200 01  WS-DET-LINEA.
034300*    ONE PRINTED ROW PER SALE LINE - BUILT BY 2671-IMPRIMIR-LINEA
034400     05  WDET-ITEM-CODE           PIC X(10).
034500     05  FILLER                   PIC X(02) VALUE SPACES.
034600     05  WDET-ITEM-NAME           PIC X(30).
034700     05  FILLER                   PIC X(02) VALUE SPACES.
034800     05  WDET-CATEGORY            PIC X(10).
034900     05  FILLER                   PIC X(02) VALUE SPACES.
035000     05  WDET-QTY                 PIC ZZZZZZZ9.
035100     05  FILLER                   PIC X(02) VALUE SPACES.
035200     05  WDET-ORIGINAL            PIC ZZZ,ZZZ,ZZ9-.
035300     05  FILLER                   PIC X(02) VALUE SPACES.
035400     05  WDET-MEMBER              PIC ZZZ,ZZZ,ZZ9-.
035500     05  FILLER                   PIC X(02) VALUE SPACES.
035600     05  WDET-FINAL                PIC ZZZ,ZZZ,ZZ9-.
035700     05  FILLER                   PIC X(26) VALUE SPACES.
035800
035900 01  WS-TOT-LINEA.
036000*    ONE ROW PER RECEIPT-TOTALS LINE (ORIGINAL/MEMBER-PRICE/
036100*    PROMO-DISCOUNT/FINAL) - 2630-BLOQUE-TOTALES REUSES THIS SAME
036200*    GROUP FOUR TIMES, CHANGING THE LABEL AND AMOUNT EACH PASS
036300     05  WTOT-LABEL               PIC X(30).
036400     05  FILLER                   PIC X(02) VALUE SPACES.
036500     05  WTOT-MONTO               PIC ZZZ,ZZZ,ZZZ,ZZ9-.
036600     05  FILLER                   PIC X(84) VALUE SPACES.
036700
036800 01  WS-TITULO-DESC.
036900*    HEADING FOR THE PER-LINE DISCOUNT-DETAIL BLOCK
037000     05  WTD-TEXTO                PIC X(16) VALUE 'DISCOUNT DETAIL:'.
037100     05  FILLER                   PIC X(116) VALUE SPACES.
037200
037300 01  WS-DESC-LINEA.
037400*    ONE ROW PER SALE LINE IN THE DISCOUNT-DETAIL BLOCK, SHOWING
037500*    MEMBER/PROMO/TOTAL DISCOUNT - BUILT BY 2672-DESCUENTO-LINEA
037600     05  WDESC-NOMBRE             PIC X(30).
037700     05  FILLER                   PIC X(02) VALUE SPACES.
037800     05  WDESC-MEMBER             PIC ZZZ,ZZZ,ZZ9-.
037900     05  FILLER                   PIC X(02) VALUE SPACES.
038000     05  WDESC-PROMO               PIC ZZZ,ZZZ,ZZ9-.
038100     05  FILLER                   PIC X(02) VALUE SPACES.
038200     05  WDESC-TOTAL               PIC ZZZ,ZZZ,ZZ9-.
038300     05  FILLER                   PIC X(60) VALUE SPACES.
038400
038500 01  WS-TITULO-ACT.
038600*    HEADING FOR THE ACTIVITY-LOG (PROMOTIONS APPLIED) BLOCK
038700     05  WTA-TEXTO                PIC X(19)
038800             VALUE 'PROMOTIONS APPLIED:'.
038900     05  FILLER                   PIC X(113) VALUE SPACES.
039000
039100 01  WS-ACT-LINEA.
039200*    ONE ROW PER WSG-TABLA-LOG ENTRY - BUILT BY 2673-ACTIVIDAD-
039300*    LINEA, ONE LINE PER ACTIVITY THAT ACTUALLY AWARDED
039400     05  WACT-NOMBRE              PIC X(30).
039500     05  FILLER                   PIC X(02) VALUE SPACES.
039600     05  WACT-MONTO               PIC ZZZ,ZZZ,ZZ9-.
039700     05  FILLER                   PIC X(88) VALUE SPACES.
039800
039900 01  WS-PIE-LINEA.
040000*    FIXED THANK-YOU FOOTER LINE - LAST LINE OF EVERY RECEIPT
040100     05  WPIE-TEXTO               PIC X(40)
040200             VALUE 'THANK YOU FOR SHOPPING WITH US'.
040300     05  FILLER                   PIC X(92) VALUE SPACES.
040400
040500 01  WS-GRAN-TOTAL-LINEA.
040600*    26-08-09  MTORRES TKT 157732 - BATCH-WIDE GRAND-TOTAL LINE,
040700*    PRINTED ONCE AT END OF RUN BY 3001-TOTAL-CORRIDA, NOT PART OF
040800*    ANY ONE RECEIPT
040900     05  WGT-TEXTO                PIC X(30)
041000             VALUE 'BATCH TOTAL FINAL AMOUNT DUE:'.
041100     05  FILLER                   PIC X(02) VALUE SPACES.
041200     05  WGT-MONTO                PIC ZZZ,ZZZ,ZZZ,ZZ9-.
041300     05  FILLER                   PIC X(84) VALUE SPACES.
041400*----------------------------------------------------------------*
041500*================*
041600 LINKAGE SECTION.
041700*================*
041800*    NO PARAMETERS - THIS JOB RUNS STAND-ALONE FROM JCL
041900*----------------------------------------------------------------*
042000*===================*
042100 PROCEDURE DIVISION.
042200*===================*
042300     PERFORM 1000-INICIO-PROGRAMA
042400     PERFORM 2000-PROCESO-PROGRAMA
042500     PERFORM 3000-FIN-PROGRAMA.
042600*----------------------------------------------------------------*
042700*====================*
042800 1000-INICIO-PROGRAMA.
042900*====================*
043000*    ONE-TIME SETUP - OPEN FILES, LOAD THE ITEM AND ACTIVITY
043100*    MASTERS INTO MEMORY, PRIME THE FIRST TRN RECORD, DERIVE
043200*    THE RUN DATE/TIME STAMP
043300     PERFORM 1010-OPEN-FILES
043400     PERFORM 1020-CARGAR-TABLA-ITEMS
043500     PERFORM 1030-CARGAR-TABLA-ACTIVIDADES
043600     PERFORM 1040-LEER-TRANS
043700     PERFORM 1050-OBTENER-FECHA.
043800*----------------------------------------------------------------*
043900*===============*
044000 1010-OPEN-FILES.
044100*===============*
044200     OPEN INPUT ITEMS ACTIVITIES TRANS
044300          OUTPUT REPORT
044400
044500     IF (FS-ITEMS = '00' OR '97') AND
044600        (FS-ACTIVITIES = '00' OR '97') AND
044700        (FS-TRANS = '00' OR '97') AND
044800        (FS-REPORT = '00' OR '97')
044900        CONTINUE
045000     ELSE
045100        DISPLAY ' ERROR OPENING FILES      '
045200        DISPLAY ' FS-ITEMS ................ = ' FS-ITEMS
045300        DISPLAY ' FS-ACTIVITIES ........... = ' FS-ACTIVITIES
045400        DISPLAY ' FS-TRANS ................ = ' FS-TRANS
045500        DISPLAY ' FS-REPORT ............... = ' FS-REPORT
045600        MOVE '1010-OPEN-FILES' TO WSV-RUTINA
045700        MOVE 'OPEN' TO WSV-ACCION
045800        PERFORM 9000-ERROR-PGM
045900     END-IF.
046000*----------------------------------------------------------------*
046100*=======================*
046200 1020-CARGAR-TABLA-ITEMS.
046300*=======================*
046400*    LOAD THE ENTIRE ITEM MASTER INTO WSI-TABLA-ITEMS - 500 SLOTS,
046500*    SIZED WELL ABOVE ANY CATALOG THE STORE HAS EVER CARRIED
046600     PERFORM 1021-LEER-ITEM
046700     PERFORM 1022-AGREGAR-ITEM-TABLA
046800         UNTIL FIN-ITEMS-OK.
046900*----------------------------------------------------------------*
047000*==============*
047100 1021-LEER-ITEM.
047200*==============*
047300     READ ITEMS
047400     AT END
047500        SET FIN-ITEMS-OK TO TRUE
047600     NOT AT END
047700        ADD 1 TO WSA-CONT-ITEMS-LEI
047800     END-READ.
047900     EVALUATE FS-ITEMS
048000     WHEN WSC-00
048100        CONTINUE
048200     WHEN WSC-10
048300        SET FIN-ITEMS-OK TO TRUE
048400     WHEN OTHER
048500        MOVE '1021-LEER-ITEM' TO WSV-RUTINA
048600        MOVE 'READ ITEMS' TO WSV-ACCION
048700        MOVE FS-ITEMS TO WSV-FSTATUS
048800        PERFORM 9000-ERROR-PGM
048900     END-EVALUATE.
049000*----------------------------------------------------------------*
049100*=======================*
049200 1022-AGREGAR-ITEM-TABLA.
049300*=======================*
049400*    ONE TABLE SLOT PER ITEM RECORD, LOADED IN FILE ORDER
049500     ADD 1 TO WSA-CONT-ITEMS-TBL
049600     MOVE ITM-CODE     TO TBI-CODE (WSA-CONT-ITEMS-TBL)
049700     MOVE ITM-NAME     TO TBI-NAME (WSA-CONT-ITEMS-TBL)
049800     MOVE ITM-CAT-CODE TO TBI-CAT-CODE (WSA-CONT-ITEMS-TBL)
049900     MOVE ITM-CAT-NAME TO TBI-CAT-NAME (WSA-CONT-ITEMS-TBL)
050000     MOVE ITM-UNIT-PRICE TO TBI-UNIT-PRICE (WSA-CONT-ITEMS-TBL)
050100     PERFORM 1021-LEER-ITEM.
050200*----------------------------------------------------------------*
050300*=============================*
050400 1030-CARGAR-TABLA-ACTIVIDADES.
050500*=============================*
050600*    LOAD THE ENTIRE PROMOTION ACTIVITY MASTER INTO WSH-TABLA-
050700*    ACTIVIDADES, IN FILE ORDER - THAT ORDER IS SIGNIFICANT, SEE
050800*    2400-APLICAR-PROMOCIONES
050900     PERFORM 1031-LEER-ACTIVIDAD
051000     PERFORM 1032-AGREGAR-ACTIVIDAD-TABLA
051100         UNTIL FIN-ACT-OK.
051200*----------------------------------------------------------------*
051300*===================*
051400 1031-LEER-ACTIVIDAD.
051500*===================*
051600     READ ACTIVITIES
051700     AT END
051800        SET FIN-ACT-OK TO TRUE
051900     NOT AT END
052000        ADD 1 TO WSA-CONT-ACT-LEI
052100     END-READ.
052200     EVALUATE FS-ACTIVITIES
052300     WHEN WSC-00
052400        CONTINUE
052500     WHEN WSC-10
052600        SET FIN-ACT-OK TO TRUE
052700     WHEN OTHER
052800        MOVE '1031-LEER-ACTIVIDAD' TO WSV-RUTINA
052900        MOVE 'READ ACTIVITIES' TO WSV-ACCION
053000        MOVE FS-ACTIVITIES TO WSV-FSTATUS
053100        PERFORM 9000-ERROR-PGM
053200     END-EVALUATE.
053300*----------------------------------------------------------------*
053400*============================*
053500 1032-AGREGAR-ACTIVIDAD-TABLA.
053600*============================*
053700*    ONE TABLE SLOT PER ACTIVITY RECORD, LOADED IN FILE ORDER
053800     ADD 1 TO WSA-CONT-ACT-TBL
053900     MOVE ACT-CODE       TO TBA-CODE (WSA-CONT-ACT-TBL)
054000     MOVE ACT-NAME       TO TBA-NAME (WSA-CONT-ACT-TBL)
054100     MOVE ACT-START-DATE TO TBA-START-DATE (WSA-CONT-ACT-TBL)
054200     MOVE ACT-END-DATE   TO TBA-END-DATE (WSA-CONT-ACT-TBL)
054300     MOVE ACT-DISC-GROUP TO TBA-DISC-GROUP (WSA-CONT-ACT-TBL)
054400     MOVE ACT-MEET-AMT   TO TBA-MEET-AMT (WSA-CONT-ACT-TBL)
054500     MOVE ACT-AWARD-AMT  TO TBA-AWARD-AMT (WSA-CONT-ACT-TBL)
054600     PERFORM 1031-LEER-ACTIVIDAD.
054700*----------------------------------------------------------------*
054800*===============*
054900 1040-LEER-TRANS.
055000*===============*
055100*    CALLED AT START-UP TO PRIME THE FIRST RECORD, THEN AGAIN
055200*    EVERY TIME A CART LINE IS CONSUMED - THE BUFFER ALWAYS HOLDS
055300*    THE NEXT UNREAD LINE, NEVER THE ONE JUST PROCESSED
055400     READ TRANS
055500     AT END
055600        SET FIN-TRN-OK TO TRUE
055700     NOT AT END
055800        ADD 1 TO WSA-CONT-TRN-LEI
055900     END-READ.
056000     EVALUATE FS-TRANS
056100     WHEN WSC-00
056200        CONTINUE
056300     WHEN WSC-10
056400        SET FIN-TRN-OK TO TRUE
056500     WHEN OTHER
056600        MOVE '1040-LEER-TRANS' TO WSV-RUTINA
056700        MOVE 'READ TRANS' TO WSV-ACCION
056800        MOVE FS-TRANS TO WSV-FSTATUS
056900        PERFORM 9000-ERROR-PGM
057000     END-EVALUATE.
057100*----------------------------------------------------------------*
057200*==================*
057300 1050-OBTENER-FECHA.
057400*==================*
057500     COPY DFPLDATE.
057600*--- RUN DATE AND TIME OF THIS BATCH
057700     DISPLAY 'RUN DATE : ' WST-RUN-DATE.
057800     DISPLAY 'RUN TIME : ' WST-RUN-TIME.
057900*----------------------------------------------------------------*
058000*=====================*
058100 2000-PROCESO-PROGRAMA.
058200*=====================*
058300     PERFORM 2100-PROCESAR-RECIBO
058400         UNTIL FIN-TRN-OK.
058500*----------------------------------------------------------------*
058600*====================*
058700 2100-PROCESAR-RECIBO.
058800*====================*
058900*    ONE RECEIPT = ONE OR MORE TRN RECORDS SHARING TRN-ID.  THIS
059000*    PARAGRAPH IS THE CONTROL-BREAK DRIVER: SAVE THE KEY OFF THE
059100*    RECORD ALREADY IN THE BUFFER, READ THE REST OF THE CART, THEN
059200*    RUN THE FULL DISCOUNT/PROMOTION ENGINE AND PRINT ONE RECEIPT.
059300     MOVE TRN-ID TO WSV-TXN-ID-ANT
059400     MOVE TRN-DATE TO WSV-TXN-FECHA
059500*    26-08-10  MTORRES TKT 158041 - HEADER DATE BREAKOUT NOW TAKEN
059600*                      FROM THE TRN-DATE-YMD REDEFINES (DFPFDTRN) -
059700*                      WAS RAW REFERENCE MODIFICATION ON TRN-DATE,
059800*                      NEVER ACTUALLY USING THE FIELDS JPENA ADDED
059900     MOVE TRN-YYYY TO WSV-TXN-ANO
060000     MOVE TRN-MM TO WSV-TXN-MES
060100     MOVE TRN-DD TO WSV-TXN-DIA
060200     MOVE TRN-MEMBER-FLAG TO WSV-TXN-SOCIO
060300
060400     PERFORM 2101-INICIAR-RECIBO
060500*    KEEP READING WHILE THE NEXT RECORD STILL CARRIES THE SAME
060600*    TRN-ID - THAT IS HOW A MULTI-ITEM CART STAYS ON ONE RECEIPT
060700     PERFORM 2102-LEER-LINEAS-CARRITO
060800         UNTIL FIN-TRN-OK OR TRN-ID NOT = WSV-TXN-ID-ANT
060900
061000*    DISCOUNT/PROMOTION SEQUENCE IS FIXED - MANUAL DISCOUNT WAS
061100*    ALREADY APPLIED LINE-BY-LINE AS THE CART WAS READ, SO TOTAL,
061200*    THEN MEMBER, THEN PROMOTION, IN THAT ORDER.  2300 RE-TOTALS
061300*    ITSELF BEFORE TESTING THE MEMBER RATE.  2400 DOES NOT - IT ONLY
061400*    TOUCHES THE LINE TABLE (2150-RECALCULAR-LINEA), SO 2200 HAS TO
061500*    BE DRIVEN AGAIN HERE OR THE PROMOTION AWARD NEVER REACHES THE
061600*    RECEIPT'S TOTALS BLOCK OR THE BATCH GRAND TOTAL
061700     PERFORM 2200-CALCULAR-TOTALES
061800     PERFORM 2300-APLICAR-DESC-SOCIO
061900     PERFORM 2400-APLICAR-PROMOCIONES
062000*    26-08-10  MTORRES TKT 158041 - RE-TOTAL AGAIN AFTER THE PROMOTION
062100*                      ENGINE RUNS, SEE NOTE ABOVE
062200     PERFORM 2200-CALCULAR-TOTALES
062300*    26-08-09  MTORRES TKT 157732 - PRINT THE WHOLE RECEIPT IN ONE
062400*                      PERFORM ... THRU RANGE, 2610-ENCABEZADO IS
062500*                      THE FIRST PARAGRAPH PRINTED, 2660-PIE-PAGINA
062600*                      IS THE LAST - WAS SIX SEPARATE PERFORM VERBS
062700*                      AGAINST A 2600-IMPRIMIR-RECIBO WRAPPER
062800     PERFORM 2610-ENCABEZADO THRU 2660-PIE-PAGINA
062900
063000     ADD 1 TO WSA-CONT-RECIBOS
063100     ADD WSR-TOT-FINAL-AMT TO WSN-TOT-FINAL-CORRIDA.              157732  
063200*----------------------------------------------------------------*
063300*===================*
063400 2101-INICIAR-RECIBO.
063500*===================*
063600*    CLEAR THE SALE-LINE TABLE, THE ACTIVITY-LOG TABLE AND THE
063700*    RECEIPT-TOTALS GROUP FOR THE NEW RECEIPT, THEN FILE THE CART
063800*    LINE ALREADY SITTING IN THE TRN BUFFER AS SALE LINE NUMBER 1
063900     INITIALIZE WSL-TABLA-LINEAS WSG-TABLA-LOG WSR-RECIBO-TOTALES
064000     MOVE ZEROS TO WSA-CONT-LINEAS WSA-CONT-LOG
064100     PERFORM 2105-AGREGAR-LINEA-CARRITO
064200     PERFORM 1040-LEER-TRANS.
064300*----------------------------------------------------------------*
064400*========================*
064500 2102-LEER-LINEAS-CARRITO.
064600*========================*
064700*    CALLED ONCE PER EXTRA CART LINE WHILE THE CONTROL-BREAK TEST
064800*    IN 2100-PROCESAR-RECIBO KEEPS SEEING THE SAME TRN-ID
064900     PERFORM 2105-AGREGAR-LINEA-CARRITO
065000     PERFORM 1040-LEER-TRANS.
065100*----------------------------------------------------------------*
065200*==========================*
065300 2105-AGREGAR-LINEA-CARRITO.
065400*==========================*
065500*    QUANTITY MUST BE POSITIVE TO FILE A LINE - A ZERO OR NEGATIVE
065600*    QUANTITY CART RECORD IS LOGGED AND SKIPPED, NOT ABENDED
065700     IF TRN-QUANTITY > ZERO
065800        PERFORM 2110-BUSCAR-ITEM
065900        IF ITEM-SI-ENCONTRADO
066000           PERFORM 2115-CONSTRUIR-LINEA
066100           PERFORM 2120-APLICAR-DESC-MANUAL
066200        END-IF
066300     ELSE
066400        DISPLAY 'QUANTITY MUST BE GREATER THAN ZERO - ITEM: '
066500            TRN-ITEM-CODE
066600     END-IF.
066700*----------------------------------------------------------------*
066800*================*
066900 2110-BUSCAR-ITEM.
067000*================*
067100*    LINEAR SEARCH OF THE IN-MEMORY ITEM TABLE, KEYED BY TRN-ITEM-
067200*    CODE.  THE SEARCH BODY IS A PERFORM ... THRU RANGE SO A MATCH
067300*    CAN GO TO THE RANGE EXIT AND SKIP THE "NOT FOUND YET, BUMP THE
067400*    SUBSCRIPT" STEP ON THE SAME PASS
067500     MOVE 'N' TO WS-ITEM-ENCONTRADO
067600     MOVE 1 TO WSA-IX-ITM
067700     PERFORM 2111-BUSCAR-ITEM-LOOP THRU 2111-BUSCAR-ITEM-LOOP-EXIT
067800         UNTIL WSA-IX-ITM > WSA-CONT-ITEMS-TBL
067900            OR ITEM-SI-ENCONTRADO
068000     IF NOT ITEM-SI-ENCONTRADO
068100        DISPLAY 'ITEM NOT FOUND: ' TRN-ITEM-CODE
068200     END-IF.
068300*----------------------------------------------------------------*
068400*=====================*
068500 2111-BUSCAR-ITEM-LOOP.
068600*=====================*
068700     IF TBI-CODE (WSA-IX-ITM) NOT = TRN-ITEM-CODE
068800        ADD 1 TO WSA-IX-ITM
068900        GO TO 2111-BUSCAR-ITEM-LOOP-EXIT
069000     END-IF
069100     MOVE 'S' TO WS-ITEM-ENCONTRADO.
069200 2111-BUSCAR-ITEM-LOOP-EXIT.
069300     EXIT.
069400*----------------------------------------------------------------*
069500*====================*
069600 2115-CONSTRUIR-LINEA.
069700*====================*
069800*    COPY THE MATCHED ITEM-TABLE ENTRY INTO A NEW SALE-LINE TABLE
069900*    ENTRY, PRICE IT AT QUANTITY TIMES UNIT PRICE, THEN ZERO OUT
070000*    ALL THREE DISCOUNT BUCKETS - MANUAL/MEMBER/PROMO ARE FILLED
070100*    IN BY LATER PARAGRAPHS, NEVER HERE
070200     ADD 1 TO WSA-CONT-LINEAS
070300     MOVE WSA-CONT-LINEAS TO WSA-IX-LIN
070400     MOVE TBI-CODE (WSA-IX-ITM)     TO LIN-CODE (WSA-IX-LIN)
070500     MOVE TBI-NAME (WSA-IX-ITM)     TO LIN-NAME (WSA-IX-LIN)
070600     MOVE TBI-CAT-CODE (WSA-IX-ITM) TO LIN-CAT-CODE (WSA-IX-LIN)
070700     MOVE TBI-CAT-NAME (WSA-IX-ITM) TO LIN-CAT-NAME (WSA-IX-LIN)
070800     MOVE TRN-QUANTITY TO LIN-QUANTITY (WSA-IX-LIN)
070900     MOVE TBI-UNIT-PRICE (WSA-IX-ITM) TO LIN-UNIT-PRICE (WSA-IX-LIN)
071000     COMPUTE LIN-ORIGINAL-AMT (WSA-IX-LIN) =
071100         LIN-UNIT-PRICE (WSA-IX-LIN) * LIN-QUANTITY (WSA-IX-LIN)
071200     MOVE ZEROS TO LIN-MANUAL-DISC (WSA-IX-LIN)
071300                   LIN-MEMBER-DISC (WSA-IX-LIN)
071400                   LIN-PROMO-DISC (WSA-IX-LIN)
071500     PERFORM 2150-RECALCULAR-LINEA.
071600*----------------------------------------------------------------*
071700*========================*
071800 2120-APLICAR-DESC-MANUAL.
071900*========================*
072000*    TRN-MANUAL-DISC IS A CASHIER-ENTERED FLAT DOLLAR AMOUNT OFF
072100*    THIS LINE ONLY - NOT A PERCENT, NOT SOCIO, NOT A PROMOTION.
072200*    ZERO MEANS NO MANUAL DISCOUNT WAS KEYED FOR THE LINE
072300     IF TRN-MANUAL-DISC > ZERO
072400        COMPUTE WSP-ENTERO ROUNDED = TRN-MANUAL-DISC
072500        MOVE WSP-ENTERO TO LIN-MANUAL-DISC (WSA-IX-LIN)
072600        PERFORM 2150-RECALCULAR-LINEA
072700     END-IF.
072800*----------------------------------------------------------------*
072900*=====================*
073000 2150-RECALCULAR-LINEA.
073100*=====================*
073200*    COMMON RECALC STEP - RE-DERIVE THE LINE'S TOTAL DISCOUNT AND
073300*    FINAL AMOUNT FROM THE THREE DISCOUNT BUCKETS EVERY TIME ANY
073400*    ONE OF THEM CHANGES (MANUAL, MEMBER, OR PROMO).  FLOOR AT
073500*    ZERO - A LINE NEVER SHOWS A NEGATIVE FINAL AMOUNT EVEN IF THE
073600*    DISCOUNTS STACKED PAST THE ORIGINAL PRICE
073700     COMPUTE LIN-TOTAL-DISC (WSA-IX-LIN) =
073800         LIN-MANUAL-DISC (WSA-IX-LIN) + LIN-MEMBER-DISC (WSA-IX-LIN)
073900         + LIN-PROMO-DISC (WSA-IX-LIN)
074000     COMPUTE LIN-FINAL-AMT (WSA-IX-LIN) =
074100         LIN-ORIGINAL-AMT (WSA-IX-LIN) - LIN-TOTAL-DISC (WSA-IX-LIN)
074200     IF LIN-FINAL-AMT (WSA-IX-LIN) < ZERO
074300        MOVE ZEROS TO LIN-FINAL-AMT (WSA-IX-LIN)
074400     END-IF.
074500*----------------------------------------------------------------*
074600*=====================*
074700 2200-CALCULAR-TOTALES.
074800*=====================*
074900*    REBUILD THE RECEIPT-TOTALS GROUP FROM SCRATCH BY WALKING
075000*    EVERY SALE LINE ON FILE - CALLED AFTER THE CART IS FIRST
075100*    BUILT, AGAIN AFTER THE MEMBER DISCOUNT PASS, SO THE TOTALS
075200*    NEVER GO STALE BEHIND A LINE-LEVEL CHANGE
075300     MOVE ZEROS TO WSR-RECIBO-TOTALES
075400     MOVE 1 TO WSA-IX-LIN
075500     PERFORM 2210-SUMAR-LINEA
075600         UNTIL WSA-IX-LIN > WSA-CONT-LINEAS.
075700*----------------------------------------------------------------*
075800*================*
075900 2210-SUMAR-LINEA.
076000*================*
076100*    WSR-TOT-MEMBER-AMT TRACKS WHAT THE RECEIPT WOULD COME TO IF
076200*    ONLY THE MEMBER DISCOUNT APPLIED (ORIGINAL LESS MEMBER ONLY) -
076300*    USED ON THE RECEIPT FOOTER, NOT IN THE PROMOTION MATH
076400     ADD LIN-ORIGINAL-AMT (WSA-IX-LIN) TO WSR-TOT-ORIGINAL-AMT
076500     COMPUTE WSP-MONTO = LIN-ORIGINAL-AMT (WSA-IX-LIN)
076600         - LIN-MEMBER-DISC (WSA-IX-LIN)
076700     ADD WSP-MONTO TO WSR-TOT-MEMBER-AMT
076800     ADD LIN-PROMO-DISC (WSA-IX-LIN) TO WSR-TOT-PROMO-DISC
076900     ADD LIN-TOTAL-DISC (WSA-IX-LIN) TO WSR-TOT-DISCOUNT-AMT
077000     ADD LIN-FINAL-AMT (WSA-IX-LIN) TO WSR-TOT-FINAL-AMT
077100     ADD 1 TO WSA-IX-LIN.
077200*----------------------------------------------------------------*
077300*=======================*
077400 2300-APLICAR-DESC-SOCIO.
077500*=======================*
077600*    MEMBER (SOCIO) DISCOUNT ONLY RUNS FOR A CART FLAGGED
077700*    MEMBER = Y ON THE TRANSACTION - NON-MEMBER CARTS SKIP THIS
077800*    WHOLE PARAGRAPH AND GO STRAIGHT TO THE PROMOTION ENGINE
077900     IF WSV-ES-SOCIO
078000        MOVE 1 TO WSA-IX-LIN
078100        PERFORM 2310-DESC-SOCIO-LINEA
078200            UNTIL WSA-IX-LIN > WSA-CONT-LINEAS
078300        PERFORM 2200-CALCULAR-TOTALES
078400     END-IF.
078500*----------------------------------------------------------------*
078600*=====================*
078700 2310-DESC-SOCIO-LINEA.
078800*=====================*
078900*    MEMBER DISCOUNT ONLY APPLIES TO LIQUOR-CATEGORY LINES
079000*    (WSC-CAT-LICOR) - 5% OFF THE LINE AFTER THE MANUAL DISCOUNT
079100*    IS TAKEN OUT, NEVER ON TOP OF THE ORIGINAL AMOUNT
079200     IF LIN-CAT-CODE (WSA-IX-LIN) = WSC-CAT-LICOR
079300        COMPUTE WSP-BASE = LIN-ORIGINAL-AMT (WSA-IX-LIN)
079400            - LIN-MANUAL-DISC (WSA-IX-LIN)
079500        COMPUTE WSP-ENTERO ROUNDED =
079600            WSP-BASE * (1 - WSC-TASA-SOCIO)
079700        MOVE WSP-ENTERO TO LIN-MEMBER-DISC (WSA-IX-LIN)
079800        PERFORM 2150-RECALCULAR-LINEA
079900        DISPLAY '[MEMBER DISCOUNT] ' LIN-NAME (WSA-IX-LIN)
080000            ' -> 5% OFF APPLIED'
080100     END-IF
080200     ADD 1 TO WSA-IX-LIN.
080300*----------------------------------------------------------------*
080400*========================*
080500 2400-APLICAR-PROMOCIONES.
080600*========================*
080700*    WALK THE WHOLE ACTIVITY TABLE IN FILE-LOAD ORDER - ORDER
080800*    MATTERS, THE SPEC DOES NOT ASK US TO SORT OR RANK ACTIVITIES,
080900*    SO AN ACTIVE, THRESHOLD-MET ACTIVITY IS AWARDED THE MOMENT
081000*    ITS TABLE SLOT IS REACHED, EARLIER SLOTS WIN OVER LATER ONES
081100     MOVE 1 TO WSA-IX-ACT
081200     PERFORM 2410-ACTIVIDAD-LOOP
081300         UNTIL WSA-IX-ACT > WSA-CONT-ACT-TBL.
081400*----------------------------------------------------------------*
081500*===================*
081600 2410-ACTIVIDAD-LOOP.
081700*===================*
081800*    AN ACTIVITY ONLY AWARDS IF IT IS CURRENTLY VIGENTE (DATE
081900*    WINDOW OPEN) AND THE CART'S ELIGIBLE-LINE TOTAL MEETS OR
082000*    EXCEEDS THE ACTIVITY'S MEET-AMOUNT - A ZERO MEET-AMOUNT IS
082100*    NEVER A VALID HIT, SEE THE > ZERO GUARD BELOW
082200     PERFORM 2411-ACTIVIDAD-VIGENTE
082300     IF ACTIVIDAD-SI-VIGENTE
082400        PERFORM 2420-TOTAL-ELEGIBLE
082500        IF WSP-TOTAL-ELEGIBLE >= TBA-MEET-AMT (WSA-IX-ACT)
082600           AND WSP-TOTAL-ELEGIBLE > ZERO
082700           PERFORM 2430-DISTRIBUIR-PREMIO
082800        END-IF
082900     END-IF
083000     ADD 1 TO WSA-IX-ACT.
083100*----------------------------------------------------------------*
083200*======================*
083300 2411-ACTIVIDAD-VIGENTE.
083400*======================*
083500*    VIGENTE MEANS THE TRANSACTION DATE FALLS INSIDE THE
083600*    ACTIVITY'S START/END WINDOW, INCLUSIVE ON BOTH ENDS
083700     MOVE 'N' TO WS-ACTIVIDAD-VIGENTE
083800     IF WSV-TXN-FECHA >= TBA-START-DATE (WSA-IX-ACT)
083900        AND WSV-TXN-FECHA <= TBA-END-DATE (WSA-IX-ACT)
084000        MOVE 'S' TO WS-ACTIVIDAD-VIGENTE
084100     END-IF.
084200*----------------------------------------------------------------*
084300*===================*
084400 2420-TOTAL-ELEGIBLE.
084500*===================*
084600*    SUM THE FINAL AMOUNT OF EVERY LINE THAT MATCHES THIS
084700*    ACTIVITY'S DISCOUNT GROUP - THIS IS THE FIGURE TESTED AGAINST
084800*    THE ACTIVITY'S MEET-AMOUNT IN 2410-ACTIVIDAD-LOOP ABOVE
084900     MOVE ZEROS TO WSP-TOTAL-ELEGIBLE
085000     MOVE 1 TO WSA-IX-LIN
085100     PERFORM 2421-ELEGIBLE-LINEA
085200         UNTIL WSA-IX-LIN > WSA-CONT-LINEAS.
085300*----------------------------------------------------------------*
085400*===================*
085500 2421-ELEGIBLE-LINEA.
085600*===================*
085700*    MARK THE LINE ELIGIBLE (OR NOT) AND FOLD ITS FINAL AMOUNT
085800*    INTO THE RUNNING ELIGIBLE TOTAL - THE ELIGIBLE FLAG IS ALSO
085900*    READ LATER BY 2430-DISTRIBUIR-PREMIO TO FIND WHO SHARES THE
086000*    AWARD
086100     PERFORM 2422-CATEGORIA-COINCIDE
086200     IF GRUPO-SI-COINCIDE
086300        MOVE 'S' TO LIN-ELIGIBLE (WSA-IX-LIN)
086400        ADD LIN-FINAL-AMT (WSA-IX-LIN) TO WSP-TOTAL-ELEGIBLE
086500     ELSE
086600        MOVE 'N' TO LIN-ELIGIBLE (WSA-IX-LIN)
086700     END-IF
086800     ADD 1 TO WSA-IX-LIN.
086900*----------------------------------------------------------------*
087000*=======================*
087100 2422-CATEGORIA-COINCIDE.
087200*=======================*
087300*    TBA-DISC-GROUP IS EITHER THE LITERAL TOKEN ALL (STOREWIDE
087400*    ACTIVITY, EVERY LINE QUALIFIES) OR A COMMA LIST OF CATEGORY
087500*    CODES (E.G. 05,09,12) - MATCH IS CASE-INSENSITIVE SO THE
087600*    FILE CAN BE KEYED UPPER OR LOWER WITHOUT A REJECT
087700     MOVE 'N' TO WS-GRUPO-COINCIDE
087800     MOVE TBA-DISC-GROUP (WSA-IX-ACT) TO WSV-GRUPO-MAYUS
087900     INSPECT WSV-GRUPO-MAYUS CONVERTING
088000         'abcdefghijklmnopqrstuvwxyz' TO
088100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
088200     IF WSV-GRUPO-MAYUS (1:3) = WSC-TODOS
088300        MOVE 'S' TO WS-GRUPO-COINCIDE
088400     ELSE
088500        IF LIN-CAT-CODE (WSA-IX-LIN) NOT = SPACES
088600           MOVE 1 TO WSV-GRUPO-PTR
088700           MOVE LIN-CAT-CODE (WSA-IX-LIN) TO WSV-CAT-MAYUS
088800           INSPECT WSV-CAT-MAYUS CONVERTING
088900               'abcdefghijklmnopqrstuvwxyz' TO
089000               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089100           PERFORM 2423-BUSCAR-TOKEN
089200               UNTIL WSV-GRUPO-PTR > 20 OR GRUPO-SI-COINCIDE
089300        END-IF
089400     END-IF.
089500*----------------------------------------------------------------*
089600*=================*
089700 2423-BUSCAR-TOKEN.
089800*=================*
089900*    PULLS ONE COMMA-DELIMITED CATEGORY TOKEN PER CALL, ADVANCING
090000*    WSV-GRUPO-PTR EACH TIME - THE CALLING PERFORM IN 2422 STOPS
090100*    THE LOOP AS SOON AS A TOKEN MATCHES OR THE POINTER RUNS PAST
090200*    THE END OF THE 20-BYTE DISCOUNT-GROUP FIELD
090300     UNSTRING WSV-GRUPO-MAYUS DELIMITED BY ','
090400         INTO WSV-GRUPO-TOKEN
090500         WITH POINTER WSV-GRUPO-PTR
090600     IF WSV-GRUPO-TOKEN = WSV-CAT-MAYUS
090700        MOVE 'S' TO WS-GRUPO-COINCIDE
090800     END-IF.
090900*----------------------------------------------------------------*
091000*======================*
091100 2430-DISTRIBUIR-PREMIO.
091200*======================*
091300*    THE ACTIVITY'S AWARD AMOUNT IS SPLIT ACROSS EVERY ELIGIBLE
091400*    LINE IN PROPORTION TO THAT LINE'S SHARE OF THE ELIGIBLE
091500*    TOTAL - TWO PASSES OVER THE CART: FIRST COUNT HOW MANY LINES
091600*    ARE ELIGIBLE, THEN DISTRIBUTE, THEN LOG THE AWARD ONCE
091700     MOVE ZEROS TO WSP-DISTRIBUIDO WSA-CONT-ELEGIBLES
091800         WSA-CONT-PROCESADOS
091900     MOVE 1 TO WSA-IX-LIN
092000     PERFORM 2431-CONTAR-ELEGIBLE
092100         UNTIL WSA-IX-LIN > WSA-CONT-LINEAS
092200     MOVE 1 TO WSA-IX-LIN
092300     PERFORM 2432-DISTRIBUIR-LINEA
092400         UNTIL WSA-IX-LIN > WSA-CONT-LINEAS
092500     PERFORM 2433-REGISTRAR-LOG.
092600*----------------------------------------------------------------*
092700*====================*
092800 2431-CONTAR-ELEGIBLE.
092900*====================*
093000*    FIRST PASS - JUST COUNT ELIGIBLE LINES, NO MATH YET.  THE
093100*    COUNT IS NEEDED BEFORE 2432 CAN TELL WHICH LINE IS LAST
093200     IF LIN-ES-ELEGIBLE (WSA-IX-LIN)
093300        ADD 1 TO WSA-CONT-ELEGIBLES
093400     END-IF
093500     ADD 1 TO WSA-IX-LIN.
093600*----------------------------------------------------------------*
093700*=====================*
093800 2432-DISTRIBUIR-LINEA.
093900*=====================*
094000*    SECOND PASS - EVERY ELIGIBLE LINE EXCEPT THE LAST GETS ITS
094100*    PROPORTIONAL ROUNDED SHARE; THE LAST ELIGIBLE LINE ABSORBS
094200*    WHATEVER IS LEFT OVER (TBA-AWARD-AMT MINUS WHAT WAS ALREADY
094300*    GIVEN OUT) SO THE AWARD ALWAYS FOOTS EXACTLY, ROUNDING ERROR
094400*    AND ALL - FIX UNDER TKT 157732, SEE BELOW
094500     IF LIN-ES-ELEGIBLE (WSA-IX-LIN)
094600        ADD 1 TO WSA-CONT-PROCESADOS
094700        IF WSA-CONT-PROCESADOS < WSA-CONT-ELEGIBLES
094800           COMPUTE WSP-RATIO ROUNDED =
094900               LIN-FINAL-AMT (WSA-IX-LIN) / WSP-TOTAL-ELEGIBLE
095000           COMPUTE WSP-ENTERO ROUNDED =
095100               TBA-AWARD-AMT (WSA-IX-ACT) * WSP-RATIO
095200           MOVE WSP-ENTERO TO WSP-DESC-LINEA
095300        ELSE                                                      157732  
095400           COMPUTE WSP-DESC-LINEA =                               157732  
095500               TBA-AWARD-AMT (WSA-IX-ACT) - WSP-DISTRIBUIDO       157732  
095600        END-IF
095700        ADD WSP-DESC-LINEA TO WSP-DISTRIBUIDO
095800        IF WSP-DESC-LINEA > ZERO
095900           ADD WSP-DESC-LINEA TO LIN-PROMO-DISC (WSA-IX-LIN)
096000           PERFORM 2150-RECALCULAR-LINEA
096100        END-IF
096200     END-IF
096300     ADD 1 TO WSA-IX-LIN.
096400*----------------------------------------------------------------*
096500*==================*
096600 2433-REGISTRAR-LOG.
096700*==================*
096800*    ONE LOG ENTRY PER AWARDING ACTIVITY, NOT PER LINE - THE
096900*    RECEIPT FOOTER'S ACTIVITIES-APPLIED BLOCK PRINTS ONE ROW PER
097000*    LOG ENTRY, SHOWING THE ACTIVITY NAME AND ITS TOTAL AWARD
097100     ADD 1 TO WSA-CONT-LOG
097200     MOVE TBA-NAME (WSA-IX-ACT) TO LOG-NOMBRE (WSA-CONT-LOG)
097300     MOVE TBA-AWARD-AMT (WSA-IX-ACT) TO LOG-DESCUENTO (WSA-CONT-LOG).
097400*----------------------------------------------------------------*
097500*    26-08-09  MTORRES TKT 157732 - 2600-IMPRIMIR-RECIBO WRAPPER
097600*                      RETIRED.  THE CALLER NOW DRIVES THE WHOLE
097700*                      RECEIPT WITH ONE PERFORM ... THRU RANGE, SHOP
097800*                      STANDARD FOR A FIXED PRINT SEQUENCE.  NOTE THE
097900*                      PER-LINE HELPER PARAGRAPHS (FORMERLY 2621/
098000*                      2641/2651) WERE MOVED OUT TO THE 2670 SERIES,
098100*                      AFTER 2660-PIE-PAGINA, SO THE THRU RANGE DOES
098200*                      NOT FALL THROUGH INTO THEM A SECOND TIME
098300*----------------------------------------------------------------*
098400*===============*
098500 2610-ENCABEZADO.
098600*===============*
098700*    FIRST PARAGRAPH OF THE 2610 THRU 2660 RECEIPT-PRINT RANGE -
098800*    SEE 2100-PROCESAR-RECIBO.  PRINTS THE BANNER, TRANSACTION DATE,
098900*    STORE LOCATION LINE, MEMBER/REGULAR INDICATOR AND COLUMN HEADS
099000     WRITE REG-REPORTE FROM WS-SEP-IGUAL
099100     WRITE REG-REPORTE FROM WS-ENC-TITULO
099200     MOVE WSV-TXN-FECHA-FMT TO WENC-FECHA
099300     WRITE REG-REPORTE FROM WS-ENC-FECHA
099400     WRITE REG-REPORTE FROM WS-ENC-UBICACION
099500     IF WSV-ES-SOCIO
099600        MOVE 'COMPANY MEMBER' TO WENC-SOCIO-TXT
099700     ELSE
099800        MOVE 'REGULAR CUSTOMER' TO WENC-SOCIO-TXT
099900     END-IF
100000     WRITE REG-REPORTE FROM WS-ENC-SOCIO
100100     WRITE REG-REPORTE FROM WS-SEP-GUION
100200     WRITE REG-REPORTE FROM WS-ENC-COLUMNAS.
100300*    FALLS THROUGH TO 2620-DETALLE-LINEAS - NO PERFORM, NO GO TO,
100400*    THIS IS A STRAIGHT RANGE PARAGRAPH
100500*----------------------------------------------------------------*
100600*===================*
100700 2620-DETALLE-LINEAS.
100800*===================*
100900*    PRINTS ONE DETAIL LINE PER SALE-LINE TABLE ENTRY.  THE ACTUAL
101000*    LINE FORMATTING LIVES IN 2671-IMPRIMIR-LINEA, OUTSIDE THE 2610
101100*    THRU 2660 RANGE, SO THE PER-LINE LOOP DOES NOT RE-EXECUTE WHEN
101200*    CONTROL FALLS THROUGH TOWARD 2660-PIE-PAGINA
101300     MOVE 1 TO WSA-IX-LIN
101400     PERFORM 2671-IMPRIMIR-LINEA
101500         UNTIL WSA-IX-LIN > WSA-CONT-LINEAS
101600     WRITE REG-REPORTE FROM WS-SEP-GUION.
101700*----------------------------------------------------------------*
101800*===================*
101900 2630-BLOQUE-TOTALES.
102000*===================*
102100*    PRINTS THE FOUR RUNNING TOTALS AND THE FINAL AMOUNT DUE, IN
102200*    THE SAME ORDER THE BATCH ACCUMULATES THEM IN 2210-SUMAR-LINEA
102300     MOVE 'ORIGINAL TOTAL' TO WTOT-LABEL
102400     MOVE WSR-TOT-ORIGINAL-AMT TO WTOT-MONTO
102500     WRITE REG-REPORTE FROM WS-TOT-LINEA
102600     MOVE 'TOTAL AFTER MEMBER DISC' TO WTOT-LABEL
102700     MOVE WSR-TOT-MEMBER-AMT TO WTOT-MONTO
102800     WRITE REG-REPORTE FROM WS-TOT-LINEA
102900     MOVE 'PROMOTION DISCOUNT' TO WTOT-LABEL
103000     MOVE WSR-TOT-PROMO-DISC TO WTOT-MONTO
103100     WRITE REG-REPORTE FROM WS-TOT-LINEA
103200     MOVE 'TOTAL DISCOUNT' TO WTOT-LABEL
103300     MOVE WSR-TOT-DISCOUNT-AMT TO WTOT-MONTO
103400     WRITE REG-REPORTE FROM WS-TOT-LINEA
103500     WRITE REG-REPORTE FROM WS-SEP-IGUAL
103600     MOVE 'FINAL AMOUNT DUE' TO WTOT-LABEL
103700     MOVE WSR-TOT-FINAL-AMT TO WTOT-MONTO
103800     WRITE REG-REPORTE FROM WS-TOT-LINEA
103900     WRITE REG-REPORTE FROM WS-SEP-IGUAL.
104000*----------------------------------------------------------------*
104100*=======================*
104200 2640-DETALLE-DESCUENTOS.
104300*=======================*
104400*    11-10-06  JPENA   DISCOUNT-DETAIL SECTION FOR THE STORE AUDIT
104500*                      TEAM - ONE LINE PER SALE LINE THAT ACTUALLY
104600*                      CARRIED A DISCOUNT.  SKIPPED LINES ARE
104700*                      FILTERED INSIDE 2672-DESCUENTO-LINEA
104800     WRITE REG-REPORTE FROM WS-TITULO-DESC
104900     MOVE 1 TO WSA-IX-LIN
105000     PERFORM 2672-DESCUENTO-LINEA
105100         UNTIL WSA-IX-LIN > WSA-CONT-LINEAS.
105200*----------------------------------------------------------------*
105300*==========================*
105400 2650-ACTIVIDADES-APLICADAS.
105500*==========================*
105600*    11-10-06  JPENA   APPLIED-ACTIVITIES SECTION FOR THE STORE
105700*                      AUDIT TEAM - ONE LINE PER WSG-TABLA-LOG
105800*                      ENTRY REGISTERED BY 2433-REGISTRAR-LOG
105900     WRITE REG-REPORTE FROM WS-TITULO-ACT
106000     MOVE 1 TO WSA-IX-LOG
106100     PERFORM 2673-ACTIVIDAD-LINEA
106200         UNTIL WSA-IX-LOG > WSA-CONT-LOG.
106300*----------------------------------------------------------------*
106400*===============*
106500 2660-PIE-PAGINA.
106600*===============*
106700*    LAST PARAGRAPH OF THE 2610 THRU 2660 RANGE - CLOSING RULE AND
106800*    THANK-YOU LINE.  2100-PROCESAR-RECIBO NAMES THIS PARAGRAPH AS
106900*    THE RANGE END
107000     WRITE REG-REPORTE FROM WS-SEP-IGUAL
107100     WRITE REG-REPORTE FROM WS-PIE-LINEA
107200     WRITE REG-REPORTE FROM WS-SEP-IGUAL.
107300*----------------------------------------------------------------*
107400*    PER-LINE PRINT HELPERS - DELIBERATELY PLACED AFTER THE
107500*    2610 THRU 2660 RANGE SO A PERFORM ... THRU OF THAT RANGE DOES
107600*    NOT FALL THROUGH INTO THEM A SECOND TIME
107700*----------------------------------------------------------------*
107800*===================*
107900 2671-IMPRIMIR-LINEA.
108000*===================*
108100*    ONE DETAIL ROW - WDET-MEMBER IS THE ORIGINAL AMOUNT LESS
108200*    MEMBER DISCOUNT ONLY, NOT THE LINE'S ACTUAL FINAL AMOUNT
108300     MOVE LIN-CODE (WSA-IX-LIN)     TO WDET-ITEM-CODE
108400     MOVE LIN-NAME (WSA-IX-LIN)     TO WDET-ITEM-NAME
108500     MOVE LIN-CAT-NAME (WSA-IX-LIN) TO WDET-CATEGORY
108600     MOVE LIN-QUANTITY (WSA-IX-LIN) TO WDET-QTY
108700     MOVE LIN-ORIGINAL-AMT (WSA-IX-LIN) TO WDET-ORIGINAL
108800     COMPUTE WSP-MONTO = LIN-ORIGINAL-AMT (WSA-IX-LIN)
108900         - LIN-MEMBER-DISC (WSA-IX-LIN)
109000     MOVE WSP-MONTO TO WDET-MEMBER
109100     MOVE LIN-FINAL-AMT (WSA-IX-LIN) TO WDET-FINAL
109200     WRITE REG-REPORTE FROM WS-DET-LINEA
109300     ADD 1 TO WSA-IX-LIN.
109400*----------------------------------------------------------------*
109500*====================*
109600 2672-DESCUENTO-LINEA.
109700*====================*
109800*    ONLY PRINTS A ROW WHEN THE LINE ACTUALLY CARRIES A DISCOUNT -
109900*    A LINE THAT NEVER QUALIFIED FOR ANY DISCOUNT IS LEFT OFF THE
110000*    DISCOUNT-DETAIL BLOCK ENTIRELY
110100     IF LIN-TOTAL-DISC (WSA-IX-LIN) > ZERO
110200        MOVE LIN-NAME (WSA-IX-LIN) TO WDESC-NOMBRE
110300        MOVE LIN-MEMBER-DISC (WSA-IX-LIN) TO WDESC-MEMBER
110400        MOVE LIN-PROMO-DISC (WSA-IX-LIN) TO WDESC-PROMO
110500        MOVE LIN-TOTAL-DISC (WSA-IX-LIN) TO WDESC-TOTAL
110600        WRITE REG-REPORTE FROM WS-DESC-LINEA
110700     END-IF
110800     ADD 1 TO WSA-IX-LIN.
110900*----------------------------------------------------------------*
111000*====================*
111100 2673-ACTIVIDAD-LINEA.
111200*====================*
111300*    ONE ROW PER ACTIVITY-LOG ENTRY - PRINTS THE ACTIVITY'S
111400*    FULL AWARD AMOUNT, NOT A PER-LINE BREAKDOWN
111500     MOVE LOG-NOMBRE (WSA-IX-LOG) TO WACT-NOMBRE
111600     MOVE LOG-DESCUENTO (WSA-IX-LOG) TO WACT-MONTO
111700     WRITE REG-REPORTE FROM WS-ACT-LINEA
111800     ADD 1 TO WSA-IX-LOG.
111900*----------------------------------------------------------------*
112000*=================*
112100 3000-FIN-PROGRAMA.
112200*=================*
112300*    END-OF-JOB - PRINT THE BATCH-WIDE GRAND TOTAL, CLOSE THE
112400*    FILES, DISPLAY THE RUN STATISTICS, THEN STOP
112500     PERFORM 3001-TOTAL-CORRIDA                                   157732  
112600     PERFORM 3002-CLOSE-FILES
112700     PERFORM 3003-DETALLES-CORRIDA
112800     STOP RUN.
112900*----------------------------------------------------------------*
113000*==================*
113100 3001-TOTAL-CORRIDA.
113200*==================*
113300*    26-08-09  MTORRES TKT 157732 - ONE LINE, WRITTEN AFTER THE
113400*    LAST RECEIPT, TOTALLING WSN-TOT-FINAL-CORRIDA ACROSS THE RUN
113500     MOVE WSN-TOT-FINAL-CORRIDA TO WGT-MONTO                      157732  
113600     WRITE REG-REPORTE FROM WS-GRAN-TOTAL-LINEA.                  157732  
113700*----------------------------------------------------------------*
113800*================*
113900 3002-CLOSE-FILES.
114000*================*
114100*    CLOSE ALL FOUR FILES TOGETHER - ABEND ON ANY NON-00 STATUS
114200     CLOSE ITEMS ACTIVITIES TRANS REPORT
114300
114400     IF (FS-ITEMS = '00') AND (FS-ACTIVITIES = '00') AND
114500        (FS-TRANS = '00') AND (FS-REPORT = '00')
114600        CONTINUE
114700     ELSE
114800        DISPLAY ' ERROR CLOSING FILES      '
114900        DISPLAY ' FS-ITEMS ................ = ' FS-ITEMS
115000        DISPLAY ' FS-ACTIVITIES ........... = ' FS-ACTIVITIES
115100        DISPLAY ' FS-TRANS ................ = ' FS-TRANS
115200        DISPLAY ' FS-REPORT ............... = ' FS-REPORT
115300        MOVE '3002-CLOSE-FILES' TO WSV-RUTINA
115400        MOVE 'CLOSE' TO WSV-ACCION
115500        PERFORM 9000-ERROR-PGM
115600     END-IF.
115700*----------------------------------------------------------------*
115800*=====================*
115900 3003-DETALLES-CORRIDA.
116000*=====================*
116100*    OPERATOR-CONSOLE RUN STATISTICS, SAME DISPLAY-BLOCK STYLE THE
116200*    SHOP USES ON ITS OTHER BATCH JOBS - ALSO SETS RETURN-CODE
116300*    FOR JCL COND-CODE CHECKING DOWNSTREAM
116400     DISPLAY '================================='
116500     DISPLAY '------- RUN STATISTICS ----------'
116600     DISPLAY '-------     DFPB20Q      --------'
116700     DISPLAY '================================='
116800     DISPLAY 'ITEMS LOADED        = ' WSA-CONT-ITEMS-TBL
116900     DISPLAY 'ACTIVITIES LOADED   = ' WSA-CONT-ACT-TBL
117000     DISPLAY 'CART LINES READ     = ' WSA-CONT-TRN-LEI
117100     DISPLAY 'RECEIPTS PRINTED    = ' WSA-CONT-RECIBOS
117200     DISPLAY '================================='
117300     MOVE WSC-00 TO RETURN-CODE
117400     DISPLAY '================================='
117500     DISPLAY '--------- END STATISTICS --------'
117600     DISPLAY '================================='.
117700*----------------------------------------------------------------*
117800*==============*
117900 9000-ERROR-PGM.
118000*==============*
118100*    COMMON ABEND PARAGRAPH - EVERY OPEN/READ/CLOSE ERROR CHECK
118200*    IN THE PROGRAM MOVES ITS OWN ROUTINE NAME/ACTION/FSTATUS
118300*    THEN PERFORMS HERE TO DISPLAY AND STOP THE RUN
118400     DISPLAY '================================'
118500     DISPLAY '------ ERROR DETAILS -----------'
118600     DISPLAY '------      DFPB20Q      -------'
118700     DISPLAY '================================'
118800     DISPLAY ' ROUTINE         :' WSV-RUTINA
118900     DISPLAY ' ACTION IN ERROR :' WSV-ACCION
119000     DISPLAY ' ERROR CODE      :' WSV-FSTATUS
119100     DISPLAY '================================'
119200     DISPLAY '--------- END DETAILS ----------'
119300     DISPLAY '================================'
119400     MOVE WSC-16 TO RETURN-CODE
119500
119600     STOP RUN.
119700*----------------------------------------------------------------*
